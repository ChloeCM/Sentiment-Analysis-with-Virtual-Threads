000010******************************************************************
000020*                                                                *
000030*    COPYBOOK    LEXICON-ENTRY                                  *
000040*    AUTHOR      T ANNAN                                        *
000050*    WRITTEN     04/02/87                                       *
000060*    PURPOSE     COMMON LAYOUT FOR ONE LEXICON WORD/SCORE PAIR.  *
000070*                COPIED BY LEXICON-LOADER, LEXICON-REPOSITORY    *
000080*                AND SENTIMENT-CALCULATOR SO ALL THREE AGREE ON  *
000090*                THE SHAPE OF A TABLE ENTRY.                     *
000100*                                                                *
000110*    CHANGE LOG                                                  *
000120*    --------------------------------------------------------   *
000130*    04/02/87  TA  ORIGINAL COPYBOOK - CR8701.                   *
000140*    11/14/89  TA  ADDED LEX-WORD-LEAD-CHAR REDEFINES SO THE     *
000150*                  REPOSITORY CAN BUCKET ON FIRST LETTER LATER   *
000160*                  IF THE TABLE OUTGROWS A LINEAR SCAN - CR8934. *
000170*    09/09/98  DPK Y2K REVIEW - NO DATE FIELDS PRESENT. NO       *
000180*                  CHANGES REQUIRED - CR9811.                   *
000190*    07/19/26  DPK DROPPED COMP-3 ON LEX-SCORE IN FAVOR OF COMP  *
000200*                  TO MATCH THE SHOP'S OWN NUMERIC WORK FIELDS - *
000210*                  CR2607.                                      *
000220******************************************************************
000230*
000240 01  LEX-ENTRY.
000250     05  LEX-WORD                    PIC X(30).
000260     05  LEX-WORD-VIEW REDEFINES LEX-WORD.
000270         10  LEX-WORD-LEAD-CHAR      PIC X(01).
000280         10  FILLER                  PIC X(29).
000290     05  LEX-SCORE                   PIC S9(03)V9(04) COMP.
000300     05  FILLER                      PIC X(05).
000310*
000320 01  LEX-LOOKUP-RESULT.
000330     05  LEX-LOOKUP-RETURN-CODE      PIC 9(01).
000340         88  LEX-WORD-FOUND               VALUE 1.
000350         88  LEX-WORD-NOT-FOUND           VALUE 0.
000360     05  FILLER                      PIC X(01).
