000010******************************************************************
000020* PROGRAM      LEXICON-REPOSITORY
000030* AUTHOR       T ANNAN
000040* INSTALLATION STATE DATA CENTER - DIV OF INFORMATION SYSTEMS
000050* WRITTEN      04/02/87
000060* PURPOSE      HOLDS THE IN-MEMORY LEXICON WORD/SCORE TABLE FOR
000070*              THE LIFE OF THE RUN. LEXICON-LOADER CALLS THE
000080*              ADD-LEXICON-ENTRY ENTRY POINT ONCE PER VALID
000090*              LEXICON LINE; SENTIMENT-CALCULATOR CALLS THE
000100*              LOOKUP-LEXICON-WORD ENTRY POINT ONCE PER WORD OF
000110*              EACH MESSAGE. THE MAIN ENTRY POINT MUST NOT BE
000120*              CALLED DIRECTLY.
000130*
000140* CHANGE LOG
000150* ---------------------------------------------------------------
000160* 04/02/87  TA   ORIGINAL PROGRAM - CR8701.
000170* 07/22/92  RJH  ENTRY POINTS ADDED (ADD-LEXICON-ENTRY,
000180*                LOOKUP-LEXICON-WORD). PREVIOUSLY THE TABLE WAS
000190*                BUILT LOCALLY INSIDE LEXICON-LOADER - CR9218.
000200* 07/22/92  RJH  LAST-WORD-WINS DUPLICATE HANDLING ADDED TO
000210*                ADD-LEXICON-ENTRY - CR9218.
000220* 02/15/94  RJH  RAISED TABLE SIZE FROM 2000 TO 6000 ENTRIES -
000230*                REGIONAL LEXICON FILES OUTGREW THE OLD LIMIT -
000240*                CR9366.
000250* 09/14/98  DPK  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS.
000260*                NO CHANGES REQUIRED - CR9811.
000270* 04/06/99  DPK  INDEXED BY CLAUSE ADDED TO WS-LEXICON-TABLE SO
000280*                THE LINEAR SCAN USES AN INDEX RATHER THAN A
000290*                SUBSCRIPT - SHAVED A FEW SECONDS OFF THE
000300*                LARGEST REGIONAL RUN - CR9942.
000310* 04/06/99  DPK  TABLE SCAN REWRITTEN AS AN OUT-OF-LINE PERFORM
000320*                VARYING AGAINST A ONE-LINE COMPARE PARAGRAPH,
000330*                DROPPING THE EXIT PERFORM, TO MATCH THE SHOP'S
000340*                STANDARD SCAN IDIOM - CR9942.
000350* 06/02/99  DPK  ADDED A LEAD-CHARACTER REDEFINES ON THE LINKAGE
000360*                COPY OF THE WORD, MATCHING THE ONE THE COPYBOOK
000370*                ALREADY CARRIES ON THE TABLE ENTRY ITSELF, FOR
000380*                THE DAY THE FIRST-LETTER BUCKETING GETS BUILT -
000390*                CR9927.
000400* 07/19/26  DPK  DROPPED COMP-3 ON WS-LEX-SCORE AND L-LEX-SCORE IN
000410*                FAVOR OF COMP TO MATCH THE SHOP'S OWN NUMERIC
000420*                WORK FIELDS - CR2607.
000430******************************************************************
000440*
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID. LEXICON-REPOSITORY.
000470 AUTHOR. T ANNAN.
000480 INSTALLATION. STATE DATA CENTER.
000490 DATE-WRITTEN. 04/02/87.
000500 DATE-COMPILED.
000510 SECURITY. UNCLASSIFIED.
000520*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560*
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590*
000600 COPY "source-copybooks-lexicon-lexicon_entry.cpy".
000610*
000620 77  WS-LEX-END-IDX                   PIC 9(04) COMP.
000630 77  WS-FOUND-LEX-IDX                 PIC 9(04) COMP VALUE 0.
000640*
000650 01  WS-LEXICON-TABLE.
000660     05  WS-NUM-LEXICON-ENTRIES       PIC 9(04) COMP VALUE 0.
000670     05  WS-LEXICON-ENTRIES OCCURS 0 TO 6000 TIMES
000680             DEPENDING ON WS-NUM-LEXICON-ENTRIES
000690             INDEXED BY WS-LEX-IDX.
000700         10  WS-LEX-WORD              PIC X(30) VALUE SPACES.
000710         10  WS-LEX-WORD-VIEW REDEFINES WS-LEX-WORD.
000720             15  WS-LEX-WORD-LEAD-CHAR PIC X(01).
000730             15  FILLER               PIC X(29).
000740         10  WS-LEX-SCORE             PIC S9(03)V9(04) COMP
000750                                       VALUE ZEROES.
000760         10  FILLER                   PIC X(05).
000770*
000780 01  WS-ADD-ACTION-SW                 PIC X(06) VALUE "UPDATE".
000790     88  WS-ADD-ACTION-IS-NEW             VALUE "NEW   ".
000800     88  WS-ADD-ACTION-IS-UPDATE          VALUE "UPDATE".
000810*    KEPT FROM THE ORIGINAL PILOT BUILD FOR THE OPERATOR CONSOLE
000820*    ECHO WHEN A DUPLICATE WORD CAME THROUGH TWICE - PMK
000830 01  WS-ADD-ACTION-VIEW REDEFINES WS-ADD-ACTION-SW.
000840     05  WS-ADD-ACTION-ECHO           PIC X(06).
000850*
000860 LINKAGE SECTION.
000870*
000880 01  L-LEX-ENTRY.
000890     05  L-LEX-WORD                   PIC X(30).
000900     05  L-LEX-WORD-VIEW REDEFINES L-LEX-WORD.
000910         10  L-LEX-WORD-LEAD-CHAR     PIC X(01).
000920         10  FILLER                   PIC X(29).
000930     05  L-LEX-SCORE                  PIC S9(03)V9(04) COMP.
000940     05  FILLER                       PIC X(05).
000950*
000960 01  L-LEX-LOOKUP-RESULT.
000970     05  L-LEX-RETURN-CODE            PIC 9(01).
000980         88  L-LEX-WORD-WAS-FOUND         VALUE 1.
000990         88  L-LEX-WORD-WAS-NOT-FOUND     VALUE 0.
001000     05  FILLER                       PIC X(01).
001010*
001020 PROCEDURE DIVISION USING L-LEX-ENTRY L-LEX-LOOKUP-RESULT.
001030*
001040 0000-MAIN-ENTRY-POINT.
001050*
001060     DISPLAY "LEXICON-REPOSITORY * ERROR CALLED DIRECTLY. USE "
001070         "ADD-LEXICON-ENTRY OR LOOKUP-LEXICON-WORD."
001080     GOBACK.
001090*
001100*-----------------------------------------------------------------
001110* ADD-LEXICON-ENTRY - STORE OR REPLACE ONE WORD/SCORE PAIR.
001120* A LINEAR SCAN LOOKS FOR AN EXISTING ENTRY WITH THE SAME WORD.
001130* IF FOUND, ITS SCORE IS REPLACED (LAST OCCURRENCE READ WINS).
001140* IF NOT FOUND, A NEW ENTRY IS APPENDED TO THE TABLE.
001150*-----------------------------------------------------------------
001160 ENTRY "ADD-LEXICON-ENTRY" USING L-LEX-ENTRY L-LEX-LOOKUP-RESULT.
001170*
001180     MOVE ZERO TO WS-FOUND-LEX-IDX
001190     SET WS-ADD-ACTION-IS-UPDATE TO TRUE
001200*
001210     IF WS-NUM-LEXICON-ENTRIES > 0
001220         SET WS-LEX-END-IDX TO WS-NUM-LEXICON-ENTRIES
001230         PERFORM 1000-FIND-WORD-IN-TABLE THRU 1000-EXIT
001240     END-IF
001250*
001260     IF WS-FOUND-LEX-IDX = 0
001270         IF WS-NUM-LEXICON-ENTRIES < 6000
001280             ADD 1 TO WS-NUM-LEXICON-ENTRIES
001290             SET WS-LEX-IDX TO WS-NUM-LEXICON-ENTRIES
001300             SET WS-FOUND-LEX-IDX TO WS-NUM-LEXICON-ENTRIES
001310             SET WS-ADD-ACTION-IS-NEW TO TRUE
001320         ELSE
001330             DISPLAY "LEXICON-REPOSITORY * ERROR TABLE FULL, "
001340                 "ENTRY DISCARDED: " L-LEX-WORD
001350             GOBACK
001360         END-IF
001370     ELSE
001380         SET WS-LEX-IDX TO WS-FOUND-LEX-IDX
001390     END-IF
001400*
001410     MOVE L-LEX-WORD TO WS-LEX-WORD (WS-LEX-IDX)
001420     MOVE L-LEX-SCORE TO WS-LEX-SCORE (WS-LEX-IDX)
001430*
001440     GOBACK.
001450*
001460*-----------------------------------------------------------------
001470* LOOKUP-LEXICON-WORD - RETURN THE SCORE FOR A WORD ALREADY
001480* FOLDED TO LOWER CASE BY THE CALLER. RETURN CODE IS ZERO IF NO
001490* MATCHING ENTRY EXISTS (SCORE IS THEN RETURNED AS ZERO, WHICH
001500* IS EXACTLY THE CONTRIBUTION AN UNKNOWN WORD MAKES).
001510*-----------------------------------------------------------------
001520 ENTRY "LOOKUP-LEXICON-WORD" USING L-LEX-ENTRY
001530     L-LEX-LOOKUP-RESULT.
001540*
001550     SET L-LEX-WORD-WAS-NOT-FOUND TO TRUE
001560     MOVE ZERO TO L-LEX-SCORE WS-FOUND-LEX-IDX
001570*
001580     IF WS-NUM-LEXICON-ENTRIES > 0
001590         SET WS-LEX-END-IDX TO WS-NUM-LEXICON-ENTRIES
001600         PERFORM 1000-FIND-WORD-IN-TABLE THRU 1000-EXIT
001610     END-IF
001620*
001630     IF WS-FOUND-LEX-IDX NOT = 0
001640         SET WS-LEX-IDX TO WS-FOUND-LEX-IDX
001650         MOVE WS-LEX-SCORE (WS-LEX-IDX) TO L-LEX-SCORE
001660         SET L-LEX-WORD-WAS-FOUND TO TRUE
001670     END-IF
001680*
001690     GOBACK.
001700*
001710*-----------------------------------------------------------------
001720* OUT-OF-LINE SCAN. WS-LEX-IDX IS DRIVEN BY THE PERFORM VARYING
001730* CLAUSE ITSELF; 1010-COMPARE-WORD-I ONLY TESTS ONE TABLE ENTRY
001740* PER CALL, AND THE UNTIL CLAUSE STOPS THE SCAN THE MOMENT
001750* WS-FOUND-LEX-IDX IS SET, SO NO EXIT PERFORM IS NEEDED.
001760*-----------------------------------------------------------------
001770 1000-FIND-WORD-IN-TABLE.
001780*
001790     PERFORM 1010-COMPARE-WORD-I THRU 1010-EXIT
001800         VARYING WS-LEX-IDX FROM 1 BY 1
001810         UNTIL WS-LEX-IDX > WS-LEX-END-IDX
001820         OR WS-FOUND-LEX-IDX NOT = 0.
001830 1000-EXIT. EXIT.
001840*
001850 1010-COMPARE-WORD-I.
001860*
001870     IF WS-LEX-WORD (WS-LEX-IDX) = L-LEX-WORD
001880         SET WS-FOUND-LEX-IDX TO WS-LEX-IDX
001890     END-IF.
001900 1010-EXIT. EXIT.
001910*
001920 END PROGRAM LEXICON-REPOSITORY.
