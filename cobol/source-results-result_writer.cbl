000010******************************************************************
000020* PROGRAM      RESULT-WRITER
000030* AUTHOR       T ANNAN
000040* INSTALLATION STATE DATA CENTER - DIV OF INFORMATION SYSTEMS
000050* WRITTEN      04/02/87
000060* PURPOSE      CLASSIFIES ONE MESSAGE'S SENTIMENT SCORE AND
000070*              WRITES ITS FORMATTED RESULT BLOCK TO THE RESULT
000080*              FILE. THE FILE IS OPENED BY THE OPEN-RESULT-FILE
000090*              ENTRY POINT AND CLOSED BY CLOSE-RESULT-FILE;
000100*              THE DEFAULT ENTRY POINT WRITES ONE BLOCK PER
000110*              CALL AND MUST NOT BE CALLED BEFORE THE FILE IS
000120*              OPENED.
000130*
000140* CHANGE LOG
000150* ---------------------------------------------------------------
000160* 04/02/87  TA   ORIGINAL PROGRAM, WRITTEN FOR THE CONSTITUENT
000170*                CORRESPONDENCE SENTIMENT TALLY JOB - CR8701.
000180* 08/19/88  TA   SEPARATOR LINE WIDENED TO 80 UNDERSCORES TO
000190*                MATCH THE WIDE CARRIAGE PRINTER FORMS - CR8815.
000200* 01/11/95  PMK  ADDED FS-RESULT CHECK ON OPEN SO A BAD OUTPUT
000210*                DEVICE ABORTS THE JOB CLEANLY - CR9502.
000220* 09/14/98  DPK  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS.
000230*                NO CHANGES REQUIRED - CR9811.
000240* 06/02/99  DPK  DROPPED THE UNUSED C01 IS TOP-OF-FORM MNEMONIC -
000250*                RESULT-FILE IS LINE SEQUENTIAL, NOT A SPOOLED
000260*                PRINTER FILE, AND NO WRITE IN THIS PROGRAM EVER
000270*                ADVANCED BY IT - CR9927.
000280* 07/19/26  DPK  DROPPED COMP-3 ON WS-RW-BLOCK-COUNT IN FAVOR OF
000290*                COMP TO MATCH THE SHOP'S OWN NUMERIC WORK FIELDS
000300*                - CR2607.
000310* 07/26/26  DPK  2000-BUILD-AND-WRITE-BLOCK NOW RIGHT-TRIMS
000320*                L-RW-MESSAGE-KEY BEFORE STRINGING IT INTO THE
000330*                TWEET LINE. THE KEY IS A FIXED X(320) FIELD, SO
000340*                DELIMITED BY SIZE WAS PULLING IN EVERY TRAILING
000350*                BLANK BEHIND THE REAL TEXT AND LANDING THE
000360*                CLOSING QUOTE HUNDREDS OF COLUMNS TOO FAR TO THE
000370*                RIGHT - CR2611.
000380******************************************************************
000390*
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID. RESULT-WRITER.
000420 AUTHOR. T ANNAN.
000430 INSTALLATION. STATE DATA CENTER.
000440 DATE-WRITTEN. 04/02/87.
000450 DATE-COMPILED.
000460 SECURITY. UNCLASSIFIED.
000470*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT RESULT-FILE ASSIGN TO RESFILE
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-FS-RESULT.
000570*
000580 DATA DIVISION.
000590 FILE SECTION.
000600*
000610 FD  RESULT-FILE
000620     RECORDING MODE IS F.
000630 01  RW-RESULT-LINE.
000640     05  RW-RESULT-LINE-TEXT          PIC X(340).
000650*
000660 WORKING-STORAGE SECTION.
000670*
000680 77  WS-FS-RESULT                     PIC X(02) VALUE SPACES.
000690 77  WS-RW-BLOCK-COUNT                PIC S9(07) COMP VALUE 0.
000700 77  WS-RW-KEY-LEN                    PIC 9(03) COMP VALUE 0.
000710 77  WS-RW-KEY-CHAR-IDX               PIC 9(03) COMP VALUE 0.
000720*
000730 01  WS-RW-CLASSIFY-SW                PIC X(01) VALUE "N".
000740     88  WS-RW-SCORE-IS-POSITIVE          VALUE "P".
000750     88  WS-RW-SCORE-IS-NEGATIVE          VALUE "G".
000760     88  WS-RW-SCORE-IS-NEUTRAL           VALUE "N".
000770*
000780 01  WS-RW-LABEL                      PIC X(08) VALUE SPACES.
000790*
000800 01  WS-RW-SCORE-EDIT                 PIC -(05)9.9.
000810*
000820 01  WS-RW-SEPARATOR-LINE             PIC X(80) VALUE ALL "_".
000830 01  WS-RW-SEPARATOR-VIEW REDEFINES WS-RW-SEPARATOR-LINE.
000840     05  WS-RW-SEPARATOR-CHAR OCCURS 80 TIMES
000850                                      PIC X(01).
000860*
000870 01  WS-RW-TWEET-LINE                 PIC X(340) VALUE SPACES.
000880 01  WS-RW-TWEET-LINE-VIEW REDEFINES WS-RW-TWEET-LINE.
000890     05  WS-RW-TWEET-PREFIX           PIC X(09).
000900     05  FILLER                       PIC X(331).
000910*
000920 01  WS-RW-SCORE-LINE                 PIC X(340) VALUE SPACES.
000930 01  WS-RW-SCORE-LINE-VIEW REDEFINES WS-RW-SCORE-LINE.
000940     05  WS-RW-SCORE-PREFIX           PIC X(17).
000950     05  FILLER                       PIC X(323).
000960*
000970 LINKAGE SECTION.
000980*
000990 01  L-RW-MESSAGE-KEY                 PIC X(320).
001000*    CHARACTER-AT-A-TIME VIEW FOR THE TRAILING BLANK SCAN IN
001010*    2010-FIND-KEY-LENGTH - CR2611.
001020 01  L-RW-KEY-CHAR-VIEW REDEFINES L-RW-MESSAGE-KEY.
001030     05  L-RW-KEY-CHAR OCCURS 320 TIMES
001040                                      PIC X(01).
001050 01  L-RW-MESSAGE-SCORE                PIC S9(05)V9(01).
001060*
001070 PROCEDURE DIVISION USING L-RW-MESSAGE-KEY L-RW-MESSAGE-SCORE.
001080*
001090 0000-MAIN-ENTRY-POINT.
001100*
001110     DISPLAY "RESULT-WRITER * ERROR CALLED DIRECTLY. USE "
001120         "OPEN-RESULT-FILE FIRST."
001130     GOBACK.
001140*
001150*-----------------------------------------------------------------
001160 ENTRY "OPEN-RESULT-FILE".
001170*
001180     OPEN OUTPUT RESULT-FILE
001190     IF WS-FS-RESULT NOT = "00"
001200         DISPLAY "RESULT-WRITER * ERROR OPENING RESULT-FILE "
001210             "FS=" WS-FS-RESULT
001220     END-IF
001230     MOVE ZERO TO WS-RW-BLOCK-COUNT
001240     GOBACK.
001250*
001260*-----------------------------------------------------------------
001270* DEFAULT ENTRY - CLASSIFY THE SCORE, BUILD THE THREE-LINE
001280* BLOCK, WRITE IT TO RESULT-FILE AND ECHO IT TO THE CONSOLE.
001290*-----------------------------------------------------------------
001300 ENTRY "WRITE-RESULT-BLOCK" USING L-RW-MESSAGE-KEY
001310     L-RW-MESSAGE-SCORE.
001320*
001330     PERFORM 1000-CLASSIFY-SCORE THRU 1000-EXIT
001340     PERFORM 2000-BUILD-AND-WRITE-BLOCK THRU 2000-EXIT
001350     ADD 1 TO WS-RW-BLOCK-COUNT
001360     GOBACK.
001370*
001380*-----------------------------------------------------------------
001390* THRESHOLDS ARE STRICT - EXACTLY ZERO AFTER ROUNDING IS
001400* NEUTRAL, NOT POSITIVE OR NEGATIVE.
001410*-----------------------------------------------------------------
001420 1000-CLASSIFY-SCORE.
001430*
001440     EVALUATE TRUE
001450         WHEN L-RW-MESSAGE-SCORE > 0
001460             SET WS-RW-SCORE-IS-POSITIVE TO TRUE
001470             MOVE "Positive" TO WS-RW-LABEL
001480         WHEN L-RW-MESSAGE-SCORE < 0
001490             SET WS-RW-SCORE-IS-NEGATIVE TO TRUE
001500             MOVE "Negative" TO WS-RW-LABEL
001510         WHEN OTHER
001520             SET WS-RW-SCORE-IS-NEUTRAL TO TRUE
001530             MOVE "Neutral " TO WS-RW-LABEL
001540     END-EVALUATE.
001550 1000-EXIT. EXIT.
001560*
001570*-----------------------------------------------------------------
001580* BLANK LINE, TWEET LINE, SCORE LINE, THEN AN 80-UNDERSCORE
001590* SEPARATOR. THE BLOCK IS ECHOED TO THE CONSOLE AS WELL AS
001600* WRITTEN TO RESULT-FILE SO THE OPERATOR CAN WATCH THE RUN. THE
001610* KEY IS RIGHT-TRIMMED BY 2010-FIND-KEY-LENGTH FIRST SO THE
001620* CLOSING QUOTE LANDS RIGHT AFTER THE REAL TEXT - THE KEY IS A
001630* FIXED X(320) FIELD, SO DELIMITED BY SIZE ALONE WOULD PULL IN
001640* EVERY BLANK BEHIND IT, AND DELIMITED BY SPACE CANNOT BE USED
001650* SINCE THE KEY TEXT CARRIES EMBEDDED SPACES OF ITS OWN - CR2611.
001660*-----------------------------------------------------------------
001670 2000-BUILD-AND-WRITE-BLOCK.
001680*
001690     MOVE L-RW-MESSAGE-SCORE TO WS-RW-SCORE-EDIT
001700*
001710     MOVE SPACES TO RW-RESULT-LINE
001720     WRITE RW-RESULT-LINE
001730*
001740     PERFORM 2010-FIND-KEY-LENGTH THRU 2010-EXIT
001750*
001760     MOVE SPACES TO WS-RW-TWEET-LINE
001770     IF WS-RW-KEY-LEN = 0
001780         STRING ' Tweet: "' DELIMITED BY SIZE
001790             '"' DELIMITED BY SIZE
001800             INTO WS-RW-TWEET-LINE
001810         END-STRING
001820     ELSE
001830         STRING ' Tweet: "' DELIMITED BY SIZE
001840             L-RW-MESSAGE-KEY (1 : WS-RW-KEY-LEN) DELIMITED BY SIZE
001850             '"' DELIMITED BY SIZE
001860             INTO WS-RW-TWEET-LINE
001870         END-STRING
001880     END-IF
001890     MOVE WS-RW-TWEET-LINE TO RW-RESULT-LINE
001900     WRITE RW-RESULT-LINE
001910     DISPLAY RW-RESULT-LINE
001920*
001930     MOVE SPACES TO WS-RW-SCORE-LINE
001940     STRING ' Sentiment Score: ' DELIMITED BY SIZE
001950         WS-RW-SCORE-EDIT DELIMITED BY SIZE
001960         ' (' DELIMITED BY SIZE
001970         WS-RW-LABEL DELIMITED BY SIZE
001980         ')' DELIMITED BY SIZE
001990         INTO WS-RW-SCORE-LINE
002000     END-STRING
002010     MOVE WS-RW-SCORE-LINE TO RW-RESULT-LINE
002020     WRITE RW-RESULT-LINE
002030     DISPLAY RW-RESULT-LINE
002040*
002050     MOVE WS-RW-SEPARATOR-LINE TO RW-RESULT-LINE
002060     WRITE RW-RESULT-LINE.
002070 2000-EXIT. EXIT.
002080*
002090*-----------------------------------------------------------------
002100* OUT-OF-LINE TRAILING BLANK SCAN OVER THE INCOMING KEY, RUN
002110* BACKWARD FROM THE TAIL THE SAME WAY THE BATCH DRIVER LOCATES
002120* THE END OF ITS OWN MESSAGE TEXT. WS-RW-KEY-CHAR-IDX IS DRIVEN
002130* BY THE PERFORM VARYING CLAUSE ITSELF AND STOPS ON THE FIRST
002140* NON-BLANK CHARACTER, WHICH IS THE LENGTH OF THE REAL KEY -
002150* CR2611.
002160*-----------------------------------------------------------------
002170 2010-FIND-KEY-LENGTH.
002180*
002190     PERFORM 2015-TEST-KEY-CHAR-I THRU 2015-EXIT
002200         VARYING WS-RW-KEY-CHAR-IDX FROM 320 BY -1
002210         UNTIL WS-RW-KEY-CHAR-IDX < 1
002220         OR L-RW-KEY-CHAR (WS-RW-KEY-CHAR-IDX) NOT = SPACE
002230     MOVE WS-RW-KEY-CHAR-IDX TO WS-RW-KEY-LEN.
002240 2010-EXIT. EXIT.
002250*
002260 2015-TEST-KEY-CHAR-I.
002270*
002280     CONTINUE.
002290 2015-EXIT. EXIT.
002300*
002310*-----------------------------------------------------------------
002320 ENTRY "CLOSE-RESULT-FILE".
002330*
002340     CLOSE RESULT-FILE
002350     DISPLAY "RESULT-WRITER * " WS-RW-BLOCK-COUNT
002360         " RESULT BLOCK(S) WRITTEN."
002370     GOBACK.
002380*
002390 END PROGRAM RESULT-WRITER.
