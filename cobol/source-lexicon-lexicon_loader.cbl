000010******************************************************************
000020* PROGRAM      LEXICON-LOADER
000030* AUTHOR       T ANNAN
000040* INSTALLATION STATE DATA CENTER - DIV OF INFORMATION SYSTEMS
000050* WRITTEN      04/02/87
000060* PURPOSE      READS THE LEXICON INPUT FILE (WORD,SCORE PER
000070*              LINE) AND LOADS EACH VALID LINE INTO THE IN
000080*              MEMORY LEXICON TABLE MAINTAINED BY THE
000090*              LEXICON-REPOSITORY PROGRAM. LINES THAT DO NOT
000100*              SPLIT INTO EXACTLY WORD AND SCORE, OR WHOSE
000110*              SCORE IS NOT NUMERIC, ARE WARNED AND SKIPPED.
000120*
000130* CHANGE LOG
000140* ---------------------------------------------------------------
000150* 04/02/87  TA   ORIGINAL PROGRAM, WRITTEN FOR THE CONSTITUENT
000160*                CORRESPONDENCE SENTIMENT TALLY JOB - CR8701.
000170* 08/19/88  TA   ADDED WARNING DISPLAY FOR LINES WITH NO COMMA
000180*                OR MORE THAN ONE VALUE AFTER THE COMMA - CR8815.
000190* 03/03/90  RJH  SCORE FIELD PARSING REWRITTEN TO ACCEPT AN
000200*                OPTIONAL LEADING SIGN AND UP TO FOUR DECIMAL
000210*                PLACES INSTEAD OF THE FIXED TWO WE STARTED
000220*                WITH - CR9004.
000230* 07/22/92  RJH  DUPLICATE WORD HANDLING MOVED INTO
000240*                LEXICON-REPOSITORY SO THE LOADER NO LONGER
000250*                HAS TO KEEP ITS OWN COPY OF THE TABLE - CR9218.
000260* 01/11/95  PMK  ADDED FS-LEXICON CHECK ON OPEN SO A MISSING
000270*                LEXICON FILE ABORTS THE JOB CLEANLY - CR9502.
000280* 09/14/98  DPK  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS.
000290*                NO CHANGES REQUIRED - CR9811.
000300* 06/02/99  DPK  RAISED WS-LX-LINE-COUNT TO S9(7) - THE REGIONAL
000310*                OFFICE LEXICONS ARE NOW LARGE ENOUGH TO
000320*                OVERFLOW THE OLD PIC 9(4) - CR9927.
000330* 06/02/99  DPK  PASSES THE LEXICON FILE STATUS BACK TO THE
000340*                CALLER SO SENTIMENT-BATCH-DRIVER CAN ABORT THE
000350*                RUN CLEANLY WHEN THE LEXICON FILE IS MISSING
000360*                INSTEAD OF SILENTLY RUNNING WITH ZERO ENTRIES -
000370*                CR9927. ALSO REWROTE THE SCORE CHARACTER SCAN
000380*                AS AN OUT-OF-LINE PERFORM VARYING TO MATCH THE
000390*                SHOP'S STANDARD SCAN IDIOM - CR9942.
000400* 07/19/26  DPK  DROPPED COMP-3 ON THE COUNTERS AND ON
000410*                WS-SCORE-MAGNITUDE IN FAVOR OF COMP TO MATCH THE
000420*                SHOP'S OWN NUMERIC WORK FIELDS - CR2607.
000430* 07/26/26  DPK  2100-PARSE-LEXICON-LINE NOW COUNTS THE COMMAS IN
000440*                THE RAW LINE BEFORE UNSTRING RUNS. A LINE WITH
000450*                MORE THAN ONE COMMA WAS SLIPPING PAST THE OLD
000460*                PART-COUNT CHECK - UNSTRING ONLY LOADS TWO
000470*                TARGETS AND QUIETLY DROPS ANYTHING PAST THE
000480*                SECOND COMMA, SO A 3-FIELD LINE STILL COUNTED AS
000490*                2 PARTS AND WAS LOADED WITH THE TAIL THROWN
000500*                AWAY. NOW WARNED AND SKIPPED LIKE ANY OTHER
000510*                MALFORMED LINE - CR2611.
000520******************************************************************
000530*
000540 IDENTIFICATION DIVISION.
000550 PROGRAM-ID. LEXICON-LOADER.
000560 AUTHOR. T ANNAN.
000570 INSTALLATION. STATE DATA CENTER.
000580 DATE-WRITTEN. 04/02/87.
000590 DATE-COMPILED.
000600 SECURITY. UNCLASSIFIED.
000610*
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     CLASS SCORE-CHARACTER IS "0" THRU "9".
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT LEXICON-FILE ASSIGN TO LEXFILE
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-FS-LEXICON.
000720*
000730 DATA DIVISION.
000740 FILE SECTION.
000750*
000760 FD  LEXICON-FILE
000770     RECORDING MODE IS F.
000780 01  LX-RAW-LINE.
000790     05  LX-RAW-LINE-TEXT             PIC X(40).
000800     05  FILLER                       PIC X(40).
000810*
000820 WORKING-STORAGE SECTION.
000830*
000840 COPY "source-copybooks-lexicon-lexicon_entry.cpy".
000850*
000860*----------- FILE STATUS AND SWITCHES ---------------------------
000870 77  WS-FS-LEXICON                    PIC X(02) VALUE SPACES.
000880 77  WS-LEXICON-EOF-SW                PIC X(01) VALUE "N".
000890     88  WS-LEXICON-EOF                    VALUE "Y".
000900     88  WS-LEXICON-NOT-EOF                VALUE "N".
000910*
000920*----------- COUNTERS -------------------------------------------
000930 77  WS-LX-LINE-COUNT                 PIC S9(07) COMP VALUE 0.
000940 77  WS-LX-LOADED-COUNT               PIC S9(07) COMP VALUE 0.
000950 77  WS-LX-SKIPPED-COUNT              PIC S9(07) COMP VALUE 0.
000960 77  WS-LX-PART-COUNT                 PIC 9(01) COMP VALUE 0.
000970 77  WS-LX-COMMA-COUNT                PIC 9(02) COMP VALUE 0.
000980 77  WS-LX-CHAR-IDX                   PIC 9(02) COMP VALUE 0.
000990 77  WS-LEAD-SPACE-COUNT              PIC 9(02) COMP VALUE 0.
001000*
001010*----------- LINE PARSING WORK AREAS ------------------------------
001020 01  WS-LX-LINE-PARTS.
001030     05  WS-LX-WORD-PART              PIC X(30) VALUE SPACES.
001040     05  WS-LX-SCORE-PART             PIC X(10) VALUE SPACES.
001050     05  FILLER                       PIC X(40) VALUE SPACES.
001060*
001070 01  WS-LX-LINE-VIEW REDEFINES WS-LX-LINE-PARTS.
001080     05  WS-LX-LINE-IMAGE             PIC X(80).
001090*
001100 01  WS-LX-TRIM-TEMP                  PIC X(30) VALUE SPACES.
001110*
001120*----------- SCORE VALIDATION WORK AREAS --------------------------
001130 01  WS-SCORE-SIGN-SW                 PIC X(01) VALUE "+".
001140     88  WS-SCORE-IS-NEGATIVE             VALUE "-".
001150     88  WS-SCORE-IS-POSITIVE             VALUE "+".
001160*
001170 01  WS-SCORE-VALID-SW                PIC X(01) VALUE "Y".
001180     88  WS-SCORE-IS-VALID                VALUE "Y".
001190     88  WS-SCORE-IS-INVALID              VALUE "N".
001200*
001210 01  WS-SCORE-DECIMAL-SEEN-SW         PIC X(01) VALUE "N".
001220     88  WS-SCORE-DECIMAL-SEEN            VALUE "Y".
001230     88  WS-SCORE-NO-DECIMAL-YET          VALUE "N".
001240*
001250 01  WS-SCORE-FIRST-CHAR-SW           PIC X(01) VALUE "Y".
001260     88  WS-SCORE-AT-FIRST-CHAR           VALUE "Y".
001270     88  WS-SCORE-PAST-FIRST-CHAR         VALUE "N".
001280*
001290 01  WS-SCORE-DIGITS-BEFORE           PIC 9(03) COMP VALUE 0.
001300 01  WS-SCORE-DIGITS-AFTER            PIC 9(03) COMP VALUE 0.
001310*
001320 01  WS-SCORE-INT-PART                PIC X(03) VALUE ZEROES.
001330 01  WS-SCORE-INT-PART-NUM REDEFINES WS-SCORE-INT-PART
001340                                      PIC 9(03).
001350*
001360 01  WS-SCORE-FRAC-PART               PIC X(04) VALUE ZEROES.
001370 01  WS-SCORE-FRAC-PART-NUM REDEFINES WS-SCORE-FRAC-PART
001380                                      PIC 9(04).
001390*
001400 01  WS-SCORE-MAGNITUDE               PIC S9(03)V9(04) COMP
001410                                       VALUE ZEROES.
001420*
001430 LINKAGE SECTION.
001440*
001450 01  L-LOADED-COUNT                   PIC S9(07) COMP.
001460 01  L-SKIPPED-COUNT                  PIC S9(07) COMP.
001470 01  L-LEXICON-FILE-STATUS            PIC X(02).
001480*
001490 PROCEDURE DIVISION USING L-LOADED-COUNT L-SKIPPED-COUNT
001500     L-LEXICON-FILE-STATUS.
001510*
001520 0000-LOAD-LEXICON.
001530*
001540     PERFORM 1000-OPEN-LEXICON THRU 1000-EXIT
001550     MOVE WS-FS-LEXICON TO L-LEXICON-FILE-STATUS
001560     PERFORM 2000-READ-LEXICON-LOOP THRU 2000-EXIT
001570         UNTIL WS-LEXICON-EOF
001580     PERFORM 9000-CLOSE-LEXICON THRU 9000-EXIT
001590     MOVE WS-LX-LOADED-COUNT TO L-LOADED-COUNT
001600     MOVE WS-LX-SKIPPED-COUNT TO L-SKIPPED-COUNT
001610     GOBACK.
001620*
001630*-----------------------------------------------------------------
001640 1000-OPEN-LEXICON.
001650*
001660     OPEN INPUT LEXICON-FILE
001670     IF WS-FS-LEXICON NOT = "00"
001680         DISPLAY "LEXICON-LOADER * ERROR OPENING LEXICON-FILE "
001690             "FS=" WS-FS-LEXICON
001700         SET WS-LEXICON-EOF TO TRUE
001710     END-IF.
001720 1000-EXIT. EXIT.
001730*
001740*-----------------------------------------------------------------
001750 2000-READ-LEXICON-LOOP.
001760*
001770     READ LEXICON-FILE
001780         AT END
001790             SET WS-LEXICON-EOF TO TRUE
001800         NOT AT END
001810             ADD 1 TO WS-LX-LINE-COUNT
001820             PERFORM 2100-PARSE-LEXICON-LINE THRU 2100-EXIT
001830     END-READ.
001840 2000-EXIT. EXIT.
001850*
001860*-----------------------------------------------------------------
001870* THE LINE MUST SPLIT INTO EXACTLY TWO COMMA-SEPARATED PARTS.
001880* THE COMMAS IN THE RAW LINE ARE COUNTED FIRST WITH INSPECT
001890* TALLYING - EXACTLY ONE COMMA MEANS EXACTLY TWO PARTS. THIS
001900* CANNOT BE LEFT TO THE UNSTRING'S OWN TALLYING IN COUNT: WITH
001910* ONLY TWO RECEIVING FIELDS, UNSTRING QUIETLY DROPS ANYTHING
001920* PAST THE SECOND COMMA WITHOUT COUNTING IT, SO A LINE WITH TWO
001930* COMMAS WOULD STILL COME BACK REPORTING TWO PARTS - CR2611.
001940*-----------------------------------------------------------------
001950 2100-PARSE-LEXICON-LINE.
001960*
001970     MOVE SPACES TO WS-LX-LINE-PARTS
001980     MOVE ZERO TO WS-LX-PART-COUNT
001990     MOVE ZERO TO WS-LX-COMMA-COUNT
002000*
002010     INSPECT LX-RAW-LINE-TEXT
002020         TALLYING WS-LX-COMMA-COUNT FOR ALL ","
002030*
002040     IF WS-LX-COMMA-COUNT = 0
002050         DISPLAY "LEXICON-LOADER * WARNING LINE " WS-LX-LINE-COUNT
002060             " HAS NO COMMA, SKIPPED: " LX-RAW-LINE-TEXT
002070         ADD 1 TO WS-LX-SKIPPED-COUNT
002080     ELSE
002090         IF WS-LX-COMMA-COUNT > 1
002100             DISPLAY "LEXICON-LOADER * WARNING LINE "
002110                 WS-LX-LINE-COUNT
002120                 " HAS MORE THAN TWO PARTS, SKIPPED: "
002130                 LX-RAW-LINE-TEXT
002140             ADD 1 TO WS-LX-SKIPPED-COUNT
002150         ELSE
002160             UNSTRING LX-RAW-LINE-TEXT DELIMITED BY ","
002170                 INTO WS-LX-WORD-PART WS-LX-SCORE-PART
002180                 TALLYING IN WS-LX-PART-COUNT
002190             END-UNSTRING
002200             PERFORM 2110-TRIM-WORD-PART THRU 2110-EXIT
002210             PERFORM 2200-VALIDATE-SCORE THRU 2200-EXIT
002220             IF WS-SCORE-IS-VALID
002230                 PERFORM 2300-STORE-LEXICON-ENTRY THRU 2300-EXIT
002240                 ADD 1 TO WS-LX-LOADED-COUNT
002250             ELSE
002260                 DISPLAY "LEXICON-LOADER * WARNING LINE "
002270                     WS-LX-LINE-COUNT
002280                     " SCORE NOT NUMERIC, SKIPPED: "
002290                     LX-RAW-LINE-TEXT
002300                 ADD 1 TO WS-LX-SKIPPED-COUNT
002310             END-IF
002320         END-IF
002330     END-IF.
002340 2100-EXIT. EXIT.
002350*
002360*-----------------------------------------------------------------
002370* TRIM LEADING BLANKS FROM THE WORD PART (TRAILING BLANKS TAKE
002380* CARE OF THEMSELVES SINCE THE FIELD IS FIXED LENGTH AND SPACE
002390* FILLED) AND FOLD IT TO LOWER CASE. THE LEXICON IS ASSUMED
002400* STORED LOWER CASE SO A DUPLICATE ENTERED IN MIXED CASE STILL
002410* COMPARES CORRECTLY.
002420*-----------------------------------------------------------------
002430 2110-TRIM-WORD-PART.
002440*
002450     MOVE ZERO TO WS-LEAD-SPACE-COUNT
002460     INSPECT WS-LX-WORD-PART
002470         TALLYING WS-LEAD-SPACE-COUNT FOR LEADING SPACES
002480*
002490     IF WS-LEAD-SPACE-COUNT > 0 AND WS-LEAD-SPACE-COUNT < 30
002500         MOVE SPACES TO WS-LX-TRIM-TEMP
002510         MOVE WS-LX-WORD-PART
002520             (WS-LEAD-SPACE-COUNT + 1 : 30 - WS-LEAD-SPACE-COUNT)
002530             TO WS-LX-TRIM-TEMP
002540         MOVE WS-LX-TRIM-TEMP TO WS-LX-WORD-PART
002550     END-IF
002560*
002570     INSPECT WS-LX-WORD-PART
002580         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002590                 TO "abcdefghijklmnopqrstuvwxyz".
002600 2110-EXIT. EXIT.
002610*
002620*-----------------------------------------------------------------
002630 2200-VALIDATE-SCORE.
002640*
002650     SET WS-SCORE-IS-VALID TO TRUE
002660     SET WS-SCORE-IS-POSITIVE TO TRUE
002670     SET WS-SCORE-NO-DECIMAL-YET TO TRUE
002680     SET WS-SCORE-AT-FIRST-CHAR TO TRUE
002690     MOVE ZERO TO WS-SCORE-DIGITS-BEFORE WS-SCORE-DIGITS-AFTER
002700     MOVE ZEROES TO WS-SCORE-INT-PART WS-SCORE-FRAC-PART
002710*
002720     PERFORM 2210-TRIM-SCORE-PART THRU 2210-EXIT
002730*
002740     IF WS-LX-SCORE-PART = SPACES
002750         SET WS-SCORE-IS-INVALID TO TRUE
002760     ELSE
002770         PERFORM 2220-SCAN-SCORE-CHARS THRU 2220-EXIT
002780     END-IF
002790*
002800     IF WS-SCORE-IS-VALID
002810         COMPUTE WS-SCORE-MAGNITUDE =
002820             WS-SCORE-INT-PART-NUM +
002830             (WS-SCORE-FRAC-PART-NUM / 10000)
002840         IF WS-SCORE-IS-NEGATIVE
002850             COMPUTE LEX-SCORE = ZERO - WS-SCORE-MAGNITUDE
002860         ELSE
002870             MOVE WS-SCORE-MAGNITUDE TO LEX-SCORE
002880         END-IF
002890     END-IF.
002900 2200-EXIT. EXIT.
002910*
002920*-----------------------------------------------------------------
002930* LEFT-TRIM THE SCORE PART BY LOCATING ITS FIRST NON-BLANK
002940* CHARACTER WITH INSPECT TALLYING AND SHIFTING THE REMAINDER
002950* DOWN OVER A TEMPORARY WORK AREA.
002960*-----------------------------------------------------------------
002970 2210-TRIM-SCORE-PART.
002980*
002990     MOVE ZERO TO WS-LEAD-SPACE-COUNT
003000     INSPECT WS-LX-SCORE-PART
003010         TALLYING WS-LEAD-SPACE-COUNT FOR LEADING SPACES
003020*
003030     IF WS-LEAD-SPACE-COUNT > 0 AND WS-LEAD-SPACE-COUNT < 10
003040         MOVE SPACES TO WS-LX-TRIM-TEMP
003050         MOVE WS-LX-SCORE-PART
003060             (WS-LEAD-SPACE-COUNT + 1 : 10 - WS-LEAD-SPACE-COUNT)
003070             TO WS-LX-TRIM-TEMP (1:10)
003080         MOVE WS-LX-TRIM-TEMP (1:10) TO WS-LX-SCORE-PART
003090     END-IF.
003100 2210-EXIT. EXIT.
003110*
003120*-----------------------------------------------------------------
003130* WALK THE SCORE TEXT ONE CHARACTER AT A TIME. THE FIRST
003140* CHARACTER MAY BE A SIGN, EVERY OTHER CHARACTER MUST BE A
003150* DIGIT OR, ONCE ONLY, A DECIMAL POINT. A BLANK ENDS THE SCAN.
003160* WS-LX-CHAR-IDX IS DRIVEN OUT-OF-LINE BY THE PERFORM VARYING
003170* CLAUSE ITSELF; 2225-EVALUATE-SCORE-CHAR-I TESTS ONE CHARACTER
003180* PER CALL.
003190*-----------------------------------------------------------------
003200 2220-SCAN-SCORE-CHARS.
003210*
003220     PERFORM 2225-EVALUATE-SCORE-CHAR-I THRU 2225-EXIT
003230         VARYING WS-LX-CHAR-IDX FROM 1 BY 1
003240         UNTIL WS-LX-CHAR-IDX > 10
003250         OR WS-SCORE-IS-INVALID
003260         OR WS-LX-SCORE-PART (WS-LX-CHAR-IDX : 1) = SPACE
003270*
003280     IF WS-SCORE-DIGITS-BEFORE = 0 AND WS-SCORE-DIGITS-AFTER = 0
003290         SET WS-SCORE-IS-INVALID TO TRUE
003300     END-IF.
003310 2220-EXIT. EXIT.
003320*
003330 2225-EVALUATE-SCORE-CHAR-I.
003340*
003350     EVALUATE TRUE
003360         WHEN WS-SCORE-AT-FIRST-CHAR
003370             AND WS-LX-SCORE-PART (WS-LX-CHAR-IDX : 1) = "-"
003380             SET WS-SCORE-IS-NEGATIVE TO TRUE
003390             SET WS-SCORE-PAST-FIRST-CHAR TO TRUE
003400         WHEN WS-SCORE-AT-FIRST-CHAR
003410             AND WS-LX-SCORE-PART (WS-LX-CHAR-IDX : 1) = "+"
003420             SET WS-SCORE-IS-POSITIVE TO TRUE
003430             SET WS-SCORE-PAST-FIRST-CHAR TO TRUE
003440         WHEN WS-LX-SCORE-PART (WS-LX-CHAR-IDX : 1) = "."
003450             SET WS-SCORE-PAST-FIRST-CHAR TO TRUE
003460             IF WS-SCORE-DECIMAL-SEEN
003470                 SET WS-SCORE-IS-INVALID TO TRUE
003480             ELSE
003490                 SET WS-SCORE-DECIMAL-SEEN TO TRUE
003500             END-IF
003510         WHEN WS-LX-SCORE-PART (WS-LX-CHAR-IDX : 1)
003520             IS NOT SCORE-CHARACTER
003530             SET WS-SCORE-IS-INVALID TO TRUE
003540         WHEN WS-SCORE-NO-DECIMAL-YET
003550             SET WS-SCORE-PAST-FIRST-CHAR TO TRUE
003560             ADD 1 TO WS-SCORE-DIGITS-BEFORE
003570             IF WS-SCORE-DIGITS-BEFORE > 3
003580                 SET WS-SCORE-IS-INVALID TO TRUE
003590             ELSE
003600                 MOVE WS-LX-SCORE-PART (WS-LX-CHAR-IDX : 1)
003610                     TO WS-SCORE-INT-PART
003620                         (WS-SCORE-DIGITS-BEFORE : 1)
003630             END-IF
003640         WHEN OTHER
003650             SET WS-SCORE-PAST-FIRST-CHAR TO TRUE
003660             ADD 1 TO WS-SCORE-DIGITS-AFTER
003670             IF WS-SCORE-DIGITS-AFTER > 4
003680                 SET WS-SCORE-IS-INVALID TO TRUE
003690             ELSE
003700                 MOVE WS-LX-SCORE-PART (WS-LX-CHAR-IDX : 1)
003710                     TO WS-SCORE-FRAC-PART
003720                         (WS-SCORE-DIGITS-AFTER : 1)
003730             END-IF
003740     END-EVALUATE.
003750 2225-EXIT. EXIT.
003760*
003770*-----------------------------------------------------------------
003780 2300-STORE-LEXICON-ENTRY.
003790*
003800     MOVE WS-LX-WORD-PART TO LEX-WORD
003810     CALL "ADD-LEXICON-ENTRY" USING LEX-ENTRY LEX-LOOKUP-RESULT
003820     END-CALL.
003830 2300-EXIT. EXIT.
003840*
003850*-----------------------------------------------------------------
003860 9000-CLOSE-LEXICON.
003870*
003880     CLOSE LEXICON-FILE.
003890 9000-EXIT. EXIT.
003900*
003910 END PROGRAM LEXICON-LOADER.
