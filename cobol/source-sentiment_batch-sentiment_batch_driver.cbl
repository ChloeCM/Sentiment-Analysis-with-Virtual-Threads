000010******************************************************************
000020* PROGRAM      SENTIMENT-BATCH-DRIVER
000030* AUTHOR       T ANNAN
000040* INSTALLATION STATE DATA CENTER - DIV OF INFORMATION SYSTEMS
000050* WRITTEN      04/02/87
000060* PURPOSE      MAIN LINE FOR THE CONSTITUENT CORRESPONDENCE
000070*              SENTIMENT TALLY JOB. LOADS THE LEXICON, THEN
000080*              READS THE MESSAGE FILE ONE LINE AT A TIME,
000090*              SCORES EACH LINE AND WRITES A RESULT BLOCK FOR
000100*              IT. IF EITHER INPUT FILE IS MISSING THE RUN
000110*              ABORTS WITH AN ERROR AND NO RESULT FILE IS
000120*              PRODUCED. UPSI-0 ON TURNS ON A VERBOSE PER-LINE
000130*              TRACE FOR USE WHEN A REGIONAL RUN NEEDS TO BE
000140*              WATCHED LINE BY LINE.
000150*
000160* CHANGE LOG
000170* ---------------------------------------------------------------
000180* 04/02/87  TA   ORIGINAL PROGRAM, WRITTEN FOR THE CONSTITUENT
000190*                CORRESPONDENCE SENTIMENT TALLY JOB - CR8701.
000200* 07/22/92  RJH  LEXICON TABLE HANDLING MOVED OUT TO
000210*                LEXICON-REPOSITORY; DRIVER NOW JUST CALLS
000220*                LEXICON-LOADER ONCE AT STARTUP - CR9218.
000230* 01/11/95  PMK  ABORTS CLEANLY WITH NO RESULT FILE PRODUCED IF
000240*                THE LEXICON OR MESSAGE FILE IS MISSING, RATHER
000250*                THAN WRITING AN EMPTY RESULT FILE - CR9502.
000260* 09/14/98  DPK  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS.
000270*                NO CHANGES REQUIRED - CR9811.
000280* 06/02/99  DPK  ADDED UPSI-0 VERBOSE TRACE SWITCH FOR THE
000290*                REGIONAL OFFICES' LARGE OVERNIGHT RUNS - CR9927.
000300* 07/19/26  DPK  DROPPED COMP-3 ON THE COUNTERS AND ACCUMULATORS
000310*                IN FAVOR OF COMP TO MATCH THE SHOP'S OWN NUMERIC
000320*                WORK FIELDS - CR2607.
000330* 07/26/26  DPK  2100-BUILD-MESSAGE-KEY NOW RIGHT-TRIMS THE
000340*                MESSAGE TEXT BEFORE IT GOES INTO THE KEY. THE
000350*                OLD STRING PULLED THE WHOLE 280-BYTE MESSAGE
000360*                BUFFER IN WITH DELIMITED BY SIZE, TRAILING
000370*                BLANKS AND ALL, WHICH LEFT THE TWEET LINE
000380*                RESULT-WRITER PRINTS WITH ITS CLOSING QUOTE
000390*                HUNDREDS OF COLUMNS PAST THE ACTUAL TEXT -
000400*                CR2611.
000410******************************************************************
000420*
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID. SENTIMENT-BATCH-DRIVER.
000450 AUTHOR. T ANNAN.
000460 INSTALLATION. STATE DATA CENTER.
000470 DATE-WRITTEN. 04/02/87.
000480 DATE-COMPILED.
000490 SECURITY. UNCLASSIFIED.
000500*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     UPSI-0 ON STATUS IS WS-BD-VERBOSE-IS-ON
000550            OFF STATUS IS WS-BD-VERBOSE-IS-OFF.
000560*
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT TWEET-FILE ASSIGN TO TWTFILE
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-FS-TWEET.
000620*
000630 DATA DIVISION.
000640 FILE SECTION.
000650*
000660 FD  TWEET-FILE
000670     RECORDING MODE IS F.
000680 01  TW-RAW-LINE.
000690     05  TW-RAW-LINE-TEXT             PIC X(280).
000700     05  FILLER                       PIC X(20).
000710*
000720 WORKING-STORAGE SECTION.
000730*
000740*----------- FILE STATUS AND SWITCHES ---------------------------
000750 77  WS-FS-TWEET                      PIC X(02) VALUE SPACES.
000760 77  WS-BD-LEXICON-STATUS             PIC X(02) VALUE SPACES.
000770*
000780 01  WS-BD-TWEET-EOF-SW               PIC X(01) VALUE "N".
000790     88  WS-BD-TWEET-EOF                   VALUE "Y".
000800     88  WS-BD-TWEET-NOT-EOF               VALUE "N".
000810*
000820 01  WS-BD-ABORT-SW                   PIC X(01) VALUE "N".
000830     88  WS-BD-RUN-IS-ABORTED             VALUE "Y".
000840     88  WS-BD-RUN-IS-NOT-ABORTED         VALUE "N".
000850*
000860*----------- COUNTERS AND ACCUMULATORS ---------------------------
000870 77  WS-BD-LOADED-COUNT               PIC S9(07) COMP VALUE 0.
000880 77  WS-BD-SKIPPED-COUNT              PIC S9(07) COMP VALUE 0.
000890 77  WS-BD-LEAD-SPACE-COUNT           PIC 9(02) COMP VALUE 0.
000900 77  WS-BD-MESSAGE-LEN                PIC 9(03) COMP VALUE 0.
000910 77  WS-BD-MSG-CHAR-IDX               PIC 9(03) COMP VALUE 0.
000920*
000930 01  WS-BD-LINE-NUMBER                PIC S9(07) COMP VALUE 0.
000940*
000950 01  WS-BD-RUN-SUMMARY-COUNT          PIC S9(07) COMP VALUE 0.
000960*    KEPT FROM THE ORIGINAL PILOT BUILD FOR THE OPERATOR CONSOLE
000970*    ECHO AT END OF RUN - PMK
000980 01  WS-BD-RUN-SUMMARY-VIEW REDEFINES WS-BD-RUN-SUMMARY-COUNT.
000990     05  WS-BD-RUN-SUMMARY-ECHO       PIC S9(07) COMP.
001000*
001010*----------- MESSAGE KEY AND SCORE WORK AREAS --------------------
001020 01  WS-BD-MESSAGE-BUFFER             PIC X(280) VALUE SPACES.
001030 01  WS-BD-MESSAGE-BUFFER-VIEW REDEFINES WS-BD-MESSAGE-BUFFER.
001040     05  WS-BD-MESSAGE-LEAD-BLOCK     PIC X(40).
001050     05  FILLER                       PIC X(240).
001060*    CHARACTER-AT-A-TIME VIEW FOR THE TRAILING BLANK SCAN IN
001070*    2105-FIND-MESSAGE-LENGTH - CR2611.
001080 01  WS-BD-MESSAGE-CHAR-VIEW REDEFINES WS-BD-MESSAGE-BUFFER.
001090     05  WS-BD-MESSAGE-CHAR OCCURS 280 TIMES
001100                                      PIC X(01).
001110*
001120 01  WS-BD-MESSAGE-SCORE              PIC S9(05)V9(01) VALUE 0.
001130*
001140 01  WS-BD-MESSAGE-KEY                PIC X(320) VALUE SPACES.
001150 01  WS-BD-KEY-VIEW REDEFINES WS-BD-MESSAGE-KEY.
001160     05  WS-BD-KEY-PREFIX             PIC X(20).
001170     05  FILLER                       PIC X(300).
001180*
001190 01  WS-BD-LINE-NUM-EDIT              PIC Z(06)9.
001200 01  WS-BD-LINE-NUM-WORK              PIC X(07) VALUE SPACES.
001210 01  WS-BD-LINE-NUM-TEMP              PIC X(07) VALUE SPACES.
001220*
001230* THE SOURCE FILE IDENTIFIER IS THE JCL DD NAME BURNED INTO THE
001240* KEY - THIS SHOP DOES NOT PROMPT THE OPERATOR FOR A PATH.
001250 01  WS-BD-SOURCE-FILE-NAME           PIC X(20)
001260                                       VALUE "TWTFILE".
001270*
001280 LINKAGE SECTION.
001290*
001300 PROCEDURE DIVISION.
001310*
001320 0000-MAIN-LINE.
001330*
001340     PERFORM 1000-INITIALIZE-I THRU 1000-EXIT
001350*
001360     IF WS-BD-RUN-IS-NOT-ABORTED
001370         PERFORM 2000-PROCESS-MESSAGES-I THRU 2000-EXIT
001380             UNTIL WS-BD-TWEET-EOF
001390     END-IF
001400*
001410     PERFORM 9000-TERMINATE-I THRU 9000-EXIT
001420*
001430     STOP RUN.
001440*
001450*-----------------------------------------------------------------
001460* LOAD THE LEXICON AND OPEN THE MESSAGE FILE. IF EITHER INPUT IS
001470* MISSING THE RUN IS MARKED ABORTED AND THE RESULT FILE IS NEVER
001480* OPENED, SO NO OUTPUT AT ALL IS PRODUCED FOR A BAD RUN.
001490*-----------------------------------------------------------------
001500 1000-INITIALIZE-I.
001510*
001520     SET WS-BD-RUN-IS-NOT-ABORTED TO TRUE
001530     MOVE ZERO TO WS-BD-LINE-NUMBER
001540*
001550     CALL "LEXICON-LOADER" USING WS-BD-LOADED-COUNT
001560         WS-BD-SKIPPED-COUNT WS-BD-LEXICON-STATUS
001570     END-CALL
001580*
001590     IF WS-BD-LEXICON-STATUS NOT = "00"
001600         DISPLAY "SENTIMENT-BATCH-DRIVER * ERROR LEXICON-FILE "
001610             "NOT AVAILABLE, FS=" WS-BD-LEXICON-STATUS
001620         SET WS-BD-RUN-IS-ABORTED TO TRUE
001630     ELSE
001640         DISPLAY "SENTIMENT-BATCH-DRIVER * LEXICON LOADED - "
001650             WS-BD-LOADED-COUNT " ENTRIES, " WS-BD-SKIPPED-COUNT
001660             " SKIPPED."
001670         PERFORM 1100-OPEN-TWEET-FILE THRU 1100-EXIT
001680     END-IF
001690*
001700     IF WS-BD-RUN-IS-NOT-ABORTED
001710         CALL "OPEN-RESULT-FILE"
001720         END-CALL
001730     END-IF.
001740 1000-EXIT. EXIT.
001750*
001760 1100-OPEN-TWEET-FILE.
001770*
001780     OPEN INPUT TWEET-FILE
001790     IF WS-FS-TWEET NOT = "00"
001800         DISPLAY "SENTIMENT-BATCH-DRIVER * ERROR TWEET-FILE "
001810             "NOT AVAILABLE, FS=" WS-FS-TWEET
001820         SET WS-BD-RUN-IS-ABORTED TO TRUE
001830     END-IF.
001840 1100-EXIT. EXIT.
001850*
001860*-----------------------------------------------------------------
001870* READ ONE MESSAGE LINE, BUILD ITS KEY, SCORE IT AND WRITE ITS
001880* RESULT BLOCK. A BLANK LINE STILL GETS A LINE NUMBER, IS STILL
001890* SCORED (0.0 / NEUTRAL) AND STILL PRODUCES A RESULT BLOCK.
001900*-----------------------------------------------------------------
001910 2000-PROCESS-MESSAGES-I.
001920*
001930     READ TWEET-FILE
001940         AT END
001950             SET WS-BD-TWEET-EOF TO TRUE
001960         NOT AT END
001970             ADD 1 TO WS-BD-LINE-NUMBER
001980             ADD 1 TO WS-BD-RUN-SUMMARY-COUNT
001990             MOVE TW-RAW-LINE-TEXT TO WS-BD-MESSAGE-BUFFER
002000             PERFORM 2100-BUILD-MESSAGE-KEY THRU 2100-EXIT
002010             CALL "SENTIMENT-CALCULATOR" USING WS-BD-MESSAGE-BUFFER
002020                 WS-BD-MESSAGE-SCORE
002030             END-CALL
002040             CALL "WRITE-RESULT-BLOCK" USING WS-BD-MESSAGE-KEY
002050                 WS-BD-MESSAGE-SCORE
002060             END-CALL
002070             IF WS-BD-VERBOSE-IS-ON
002080                 DISPLAY "SENTIMENT-BATCH-DRIVER * LINE "
002090                     WS-BD-LINE-NUMBER " : "
002100                     WS-BD-MESSAGE-LEAD-BLOCK
002110             END-IF
002120     END-READ.
002130 2000-EXIT. EXIT.
002140*
002150*-----------------------------------------------------------------
002160* BUILD "<SOURCE-FILE-NAME>_<LINE-NUMBER>: <MESSAGE>". THE LINE
002170* NUMBER IS EDITED TO SUPPRESS LEADING ZEROES, THEN LEFT-TRIMMED
002180* THE SAME WAY THE LOADER TRIMS THE LEXICON WORD PART - LOCATE
002190* THE FIRST NON-BLANK BY TALLYING LEADING SPACES AND SHIFT THE
002200* REMAINDER DOWN OVER A TEMPORARY WORK AREA. THE MESSAGE TEXT
002210* ITSELF IS RIGHT-TRIMMED FIRST BY 2105-FIND-MESSAGE-LENGTH SO
002220* THE KEY CARRIES ONLY THE REAL TEXT, NOT THE BLANK FILL BEHIND
002230* IT - DELIMITED BY SPACE CANNOT BE USED HERE SINCE THE MESSAGE
002240* TEXT CARRIES EMBEDDED SPACES OF ITS OWN - CR2611.
002250*-----------------------------------------------------------------
002260 2100-BUILD-MESSAGE-KEY.
002270*
002280     MOVE WS-BD-LINE-NUMBER TO WS-BD-LINE-NUM-EDIT
002290     MOVE WS-BD-LINE-NUM-EDIT TO WS-BD-LINE-NUM-WORK
002300*
002310     MOVE ZERO TO WS-BD-LEAD-SPACE-COUNT
002320     INSPECT WS-BD-LINE-NUM-WORK
002330         TALLYING WS-BD-LEAD-SPACE-COUNT FOR LEADING SPACES
002340*
002350     IF WS-BD-LEAD-SPACE-COUNT > 0 AND WS-BD-LEAD-SPACE-COUNT < 7
002360         MOVE SPACES TO WS-BD-LINE-NUM-TEMP
002370         MOVE WS-BD-LINE-NUM-WORK
002380             (WS-BD-LEAD-SPACE-COUNT + 1 : 7 - WS-BD-LEAD-SPACE-COUNT)
002390             TO WS-BD-LINE-NUM-TEMP
002400         MOVE WS-BD-LINE-NUM-TEMP TO WS-BD-LINE-NUM-WORK
002410     END-IF
002420*
002430     PERFORM 2105-FIND-MESSAGE-LENGTH THRU 2105-EXIT
002440*
002450     MOVE SPACES TO WS-BD-MESSAGE-KEY
002460     IF WS-BD-MESSAGE-LEN = 0
002470         STRING WS-BD-SOURCE-FILE-NAME DELIMITED BY SPACE
002480             "_" DELIMITED BY SIZE
002490             WS-BD-LINE-NUM-WORK DELIMITED BY SPACE
002500             ": " DELIMITED BY SIZE
002510             INTO WS-BD-MESSAGE-KEY
002520         END-STRING
002530     ELSE
002540         STRING WS-BD-SOURCE-FILE-NAME DELIMITED BY SPACE
002550             "_" DELIMITED BY SIZE
002560             WS-BD-LINE-NUM-WORK DELIMITED BY SPACE
002570             ": " DELIMITED BY SIZE
002580             WS-BD-MESSAGE-BUFFER (1 : WS-BD-MESSAGE-LEN)
002590                 DELIMITED BY SIZE
002600             INTO WS-BD-MESSAGE-KEY
002610         END-STRING
002620     END-IF.
002630 2100-EXIT. EXIT.
002640*
002650*-----------------------------------------------------------------
002660* OUT-OF-LINE TRAILING BLANK SCAN. WS-BD-MSG-CHAR-IDX IS DRIVEN
002670* BACKWARD BY THE PERFORM VARYING CLAUSE ITSELF, THE SAME SCAN
002680* IDIOM THE REPOSITORY USES FOR ITS TABLE LOOKUP, JUST RUN FROM
002690* THE TAIL OF THE BUFFER TOWARD THE FRONT. THE INDEX STOPS ON
002700* THE FIRST NON-BLANK CHARACTER FOUND, WHICH IS THE LENGTH OF
002710* THE REAL MESSAGE TEXT - CR2611.
002720*-----------------------------------------------------------------
002730 2105-FIND-MESSAGE-LENGTH.
002740*
002750     PERFORM 2106-TEST-MESSAGE-CHAR-I THRU 2106-EXIT
002760         VARYING WS-BD-MSG-CHAR-IDX FROM 280 BY -1
002770         UNTIL WS-BD-MSG-CHAR-IDX < 1
002780         OR WS-BD-MESSAGE-CHAR (WS-BD-MSG-CHAR-IDX) NOT = SPACE
002790     MOVE WS-BD-MSG-CHAR-IDX TO WS-BD-MESSAGE-LEN.
002800 2105-EXIT. EXIT.
002810*
002820 2106-TEST-MESSAGE-CHAR-I.
002830*
002840     CONTINUE.
002850 2106-EXIT. EXIT.
002860*
002870*-----------------------------------------------------------------
002880* CLOSE UP AND SHOW THE OPERATOR HOW MANY MESSAGES WERE HANDLED.
002890* IF THE RUN WAS ABORTED, TWEET-FILE AND RESULT-FILE WERE NEVER
002900* OPENED, SO THERE IS NOTHING TO CLOSE.
002910*-----------------------------------------------------------------
002920 9000-TERMINATE-I.
002930*
002940     IF WS-BD-RUN-IS-NOT-ABORTED
002950         CLOSE TWEET-FILE
002960         CALL "CLOSE-RESULT-FILE"
002970         END-CALL
002980         MOVE WS-BD-RUN-SUMMARY-COUNT TO WS-BD-RUN-SUMMARY-ECHO
002990         DISPLAY "SENTIMENT-BATCH-DRIVER * "
003000             WS-BD-RUN-SUMMARY-ECHO " MESSAGE(S) PROCESSED."
003010     ELSE
003020         DISPLAY "SENTIMENT-BATCH-DRIVER * RUN ABORTED, NO "
003030             "RESULT FILE PRODUCED."
003040     END-IF.
003050 9000-EXIT. EXIT.
003060*
003070 END PROGRAM SENTIMENT-BATCH-DRIVER.
