000010******************************************************************
000020* PROGRAM      SENTIMENT-CALCULATOR
000030* AUTHOR       T ANNAN
000040* INSTALLATION STATE DATA CENTER - DIV OF INFORMATION SYSTEMS
000050* WRITTEN      04/02/87
000060* PURPOSE      SCORES ONE MESSAGE. THE MESSAGE TEXT IS SPLIT
000070*              INTO WORDS ON RUNS OF BLANKS BY REPEATED CALLS TO
000080*              NEXT-WORD; EACH WORD IS LOWER-CASED AND LOOKED UP
000090*              AGAINST THE LEXICON TABLE MAINTAINED BY
000100*              LEXICON-REPOSITORY. UNKNOWN WORDS CONTRIBUTE
000110*              ZERO. THE RUNNING TOTAL IS ROUNDED TO ONE
000120*              DECIMAL PLACE, HALF AWAY FROM ZERO, BEFORE IT IS
000130*              HANDED BACK TO THE CALLER.
000140*
000150* CHANGE LOG
000160* ---------------------------------------------------------------
000170* 04/02/87  TA   ORIGINAL PROGRAM, WRITTEN FOR THE CONSTITUENT
000180*                CORRESPONDENCE SENTIMENT TALLY JOB - CR8701.
000190* 03/03/90  RJH  ROUNDING CHANGED FROM TRUNCATION TO ROUND HALF
000200*                AWAY FROM ZERO TO MATCH THE REGIONAL OFFICES'
000210*                HAND-TALLIED SAMPLE RUNS - CR9004.
000220* 07/22/92  RJH  LOOKUP NOW GOES THROUGH LEXICON-REPOSITORY'S
000230*                LOOKUP-LEXICON-WORD ENTRY POINT INSTEAD OF A
000240*                LOCAL COPY OF THE TABLE - CR9218.
000250* 09/14/98  DPK  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS.
000260*                NO CHANGES REQUIRED - CR9811.
000270* 07/19/26  DPK  0000-SCORE-MESSAGE NEVER SET THE RETURN CODE TO
000280*                "WORD RETURNED" BEFORE THE PERFORM UNTIL, SO THE
000290*                TEST-BEFORE LOOP SAW BUFFER-EXHAUSTED ALREADY
000300*                TRUE AND NEVER CALLED NEXT-WORD - EVERY MESSAGE
000310*                WAS SCORING 0.0. NOW SET TRUE BEFORE THE PERFORM,
000320*                SAME AS 1000-SPLIT-AND-SCORE-I DOES BEFORE EACH
000330*                SUBSEQUENT CALL - CR2607.
000340* 07/19/26  DPK  DROPPED COMP-3 IN FAVOR OF COMP TO MATCH THE
000350*                SHOP'S OWN NUMERIC WORK FIELDS - THIS PROGRAM
000360*                NEVER SHOULD HAVE PICKED UP PACKED DECIMAL -
000370*                CR2607.
000380******************************************************************
000390*
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID. SENTIMENT-CALCULATOR.
000420 AUTHOR. T ANNAN.
000430 INSTALLATION. STATE DATA CENTER.
000440 DATE-WRITTEN. 04/02/87.
000450 DATE-COMPILED.
000460 SECURITY. UNCLASSIFIED.
000470*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510*
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540*
000550 COPY "source-copybooks-lexicon-lexicon_entry.cpy".
000560*
000570 77  WS-SC-WORD-COUNT                 PIC S9(05) COMP VALUE 0.
000580*
000590 01  WS-SC-SCAN-BUFFER                PIC X(280) VALUE SPACES.
000600 01  WS-SC-SCAN-BUFFER-VIEW REDEFINES WS-SC-SCAN-BUFFER.
000610     05  WS-SC-BUFFER-LEAD-BLOCK      PIC X(30).
000620     05  FILLER                       PIC X(250).
000630*
000640 01  WS-SC-CURRENT-WORD               PIC X(30) VALUE SPACES.
000650 01  WS-SC-CURRENT-WORD-VIEW REDEFINES WS-SC-CURRENT-WORD.
000660     05  WS-SC-WORD-LEAD-CHAR         PIC X(01).
000670     05  FILLER                       PIC X(29).
000680*
000690 01  WS-SC-WORD-RETURN-CODE           PIC 9(01) VALUE 0.
000700     88  WS-SC-WORD-WAS-RETURNED          VALUE 1.
000710     88  WS-SC-BUFFER-IS-EXHAUSTED        VALUE 0.
000720*
000730 01  WS-SC-RUNNING-SUM                PIC S9(05)V9(04) COMP
000740                                       VALUE ZEROES.
000750*
000760 01  WS-SC-ROUNDED-SCORE              PIC S9(05)V9(01) COMP
000770                                       VALUE ZEROES.
000780*    KEPT FROM THE ORIGINAL DEBUG BUILD FOR SPOOL DUMPS - PMK
000790 01  WS-SC-ROUNDED-SCORE-VIEW REDEFINES WS-SC-ROUNDED-SCORE.
000800     05  WS-SC-ROUNDED-SCORE-EDIT     PIC S9(05)V9(01) COMP.
000810*
000820 LINKAGE SECTION.
000830*
000840 01  L-SC-MESSAGE-TEXT                PIC X(280).
000850 01  L-SC-MESSAGE-SCORE               PIC S9(05)V9(01).
000860*
000870 PROCEDURE DIVISION USING L-SC-MESSAGE-TEXT L-SC-MESSAGE-SCORE.
000880*
000890 0000-SCORE-MESSAGE.
000900*
000910     MOVE ZEROES TO WS-SC-RUNNING-SUM
000920     MOVE ZERO TO WS-SC-WORD-COUNT
000930     MOVE L-SC-MESSAGE-TEXT TO WS-SC-SCAN-BUFFER
000940     SET WS-SC-WORD-WAS-RETURNED TO TRUE
000950*
000960     PERFORM 1000-SPLIT-AND-SCORE-I THRU 1000-EXIT
000970         UNTIL WS-SC-BUFFER-IS-EXHAUSTED
000980*
000990     PERFORM 1900-ROUND-SCORE THRU 1900-EXIT
001000     MOVE WS-SC-ROUNDED-SCORE TO L-SC-MESSAGE-SCORE
001010*
001020     GOBACK.
001030*
001040*-----------------------------------------------------------------
001050* PULL ONE WORD OFF THE SCAN BUFFER, FOLD IT TO LOWER CASE AND
001060* SCORE IT. NEXT-WORD RETURNS 0 ONCE THE BUFFER HAS NO WORDS
001070* LEFT, WHICH ENDS THE LOOP.
001080*-----------------------------------------------------------------
001090 1000-SPLIT-AND-SCORE-I.
001100*
001110     SET WS-SC-BUFFER-IS-EXHAUSTED TO TRUE
001120     CALL "NEXT-WORD" USING WS-SC-SCAN-BUFFER WS-SC-CURRENT-WORD
001130         WS-SC-WORD-RETURN-CODE
001140     END-CALL
001150*
001160     IF WS-SC-WORD-WAS-RETURNED
001170         ADD 1 TO WS-SC-WORD-COUNT
001180         INSPECT WS-SC-CURRENT-WORD
001190             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001200                     TO "abcdefghijklmnopqrstuvwxyz"
001210         PERFORM 1100-LOOKUP-ONE-WORD THRU 1100-EXIT
001220     END-IF.
001230 1000-EXIT. EXIT.
001240*
001250*-----------------------------------------------------------------
001260* A WORD WITH PUNCTUATION STILL ATTACHED (E.G. "GREAT!") WILL
001270* NOT MATCH ANY LEXICON ENTRY AND SO CONTRIBUTES ZERO, EXACTLY
001280* LIKE ANY OTHER UNKNOWN WORD. THIS IS THE SPECIFIED BEHAVIOUR,
001290* NOT A DEFECT - DO NOT STRIP PUNCTUATION HERE.
001300*-----------------------------------------------------------------
001310 1100-LOOKUP-ONE-WORD.
001320*
001330     MOVE WS-SC-CURRENT-WORD TO LEX-WORD
001340     CALL "LOOKUP-LEXICON-WORD" USING LEX-ENTRY LEX-LOOKUP-RESULT
001350     END-CALL
001360*
001370     IF LEX-WORD-FOUND
001380         ADD LEX-SCORE TO WS-SC-RUNNING-SUM
001390     END-IF.
001400 1100-EXIT. EXIT.
001410*
001420*-----------------------------------------------------------------
001430* ROUND HALF AWAY FROM ZERO TO ONE DECIMAL PLACE. COMPUTE
001440* ROUNDED ALREADY ROUNDS THAT WAY UNDER THE COMPILER OUR
001450* COMPILE JCL SPECIFIES, SO NO SPECIAL-CASE LOGIC IS NEEDED
001460* FOR THE HALFWAY POINT.
001470*-----------------------------------------------------------------
001480 1900-ROUND-SCORE.
001490*
001500     COMPUTE WS-SC-ROUNDED-SCORE ROUNDED = WS-SC-RUNNING-SUM.
001510 1900-EXIT. EXIT.
001520*
001530 END PROGRAM SENTIMENT-CALCULATOR.
