000010******************************************************************
000020* PROGRAM      NEXT-WORD
000030* AUTHOR       T ANNAN
000040* INSTALLATION STATE DATA CENTER - DIV OF INFORMATION SYSTEMS
000050* WRITTEN      04/02/87
000060* PURPOSE      PEELS ONE BLANK-DELIMITED WORD OFF THE FRONT OF A
000070*              MESSAGE TEXT BUFFER AND HANDS BACK WHAT IS LEFT.
000080*              CALLED REPEATEDLY BY SENTIMENT-CALCULATOR UNTIL
000090*              THE BUFFER IS EXHAUSTED. A RUN OF TWO OR MORE
000100*              BLANKS BETWEEN WORDS COLLAPSES TO ONE DELIMITER
000110*              SO EMPTY WORDS ARE NEVER RETURNED.
000120*
000130* CHANGE LOG
000140* ---------------------------------------------------------------
000150* 04/02/87  TA   ORIGINAL PROGRAM, ADAPTED FROM THE OLD TOKEN
000160*                PEELING ROUTINE USED BY THE CORRESPONDENCE
000170*                SCANNER - CR8701.
000180* 11/30/89  TA   NOW COLLAPSES RUNS OF BLANKS INSTEAD OF
000190*                RETURNING AN EMPTY WORD BETWEEN THEM - CR8877.
000200* 07/22/92  RJH  RENAMED FROM WORD-PEELER TO NEXT-WORD TO MATCH
000210*                THE REPOSITORY/LOADER NAMING STYLE - CR9218.
000220* 09/14/98  DPK  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS.
000230*                NO CHANGES REQUIRED - CR9811.
000240* 04/06/99  DPK  CHARACTER SCANS REWRITTEN AS OUT-OF-LINE PERFORM
000250*                VARYING AGAINST ONE-LINE TEST PARAGRAPHS TO
000260*                MATCH THE SHOP'S STANDARD FOR CHARACTER-BY-
000270*                CHARACTER SCANS - CR9948.
000280* 06/02/99  DPK  ADDED A LEAD-CHARACTER REDEFINES ON L-NW-WORD TO
000290*                MATCH THE ONE ON LEX-WORD IN THE LEXICON
000300*                COPYBOOK - CR9927.
000310******************************************************************
000320*
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID. NEXT-WORD.
000350 AUTHOR. T ANNAN.
000360 INSTALLATION. STATE DATA CENTER.
000370 DATE-WRITTEN. 04/02/87.
000380 DATE-COMPILED.
000390 SECURITY. UNCLASSIFIED.
000400*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440*
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470*
000480 77  WS-NW-CHAR-IDX                   PIC 9(03) COMP VALUE 0.
000490 77  WS-NW-WORD-LEN                   PIC 9(03) COMP VALUE 0.
000500 77  WS-NW-REMAIN-LEN                 PIC 9(03) COMP VALUE 0.
000510*
000520 01  WS-NW-WORK-BUFFER                PIC X(280) VALUE SPACES.
000530 01  WS-NW-BUFFER-VIEW REDEFINES WS-NW-WORK-BUFFER.
000540     05  WS-NW-BUFFER-CHAR OCCURS 280 TIMES
000550                                      PIC X(01).
000560*
000570 01  WS-NW-OUTPUT-BUFFER              PIC X(280) VALUE SPACES.
000580 01  WS-NW-OUTPUT-VIEW REDEFINES WS-NW-OUTPUT-BUFFER.
000590     05  WS-NW-OUTPUT-CHAR OCCURS 280 TIMES
000600                                      PIC X(01).
000610*
000620 01  WS-NW-SCAN-SW                    PIC X(01) VALUE "N".
000630     88  WS-NW-IN-WORD                    VALUE "Y".
000640     88  WS-NW-NOT-IN-WORD                VALUE "N".
000650*
000660 LINKAGE SECTION.
000670*
000680 01  L-NW-BUFFER                      PIC X(280).
000690 01  L-NW-WORD                        PIC X(30).
000700*    LEAD-CHAR VIEW KEPT IN STEP WITH THE ONE ON LEX-WORD IN THE
000710*    LEXICON COPYBOOK, SO A FUTURE FIRST-LETTER SHORTCUT WOULD
000720*    NOT HAVE TO TOUCH THIS INTERFACE - PMK
000730 01  L-NW-WORD-VIEW REDEFINES L-NW-WORD.
000740     05  L-NW-WORD-LEAD-CHAR          PIC X(01).
000750     05  FILLER                       PIC X(29).
000760 01  L-NW-RETURN-CODE                 PIC 9(01).
000770     88  L-NW-WORD-RETURNED               VALUE 1.
000780     88  L-NW-BUFFER-EXHAUSTED            VALUE 0.
000790*
000800 PROCEDURE DIVISION USING L-NW-BUFFER L-NW-WORD
000810     L-NW-RETURN-CODE.
000820*
000830 0000-NEXT-WORD.
000840*
000850     MOVE L-NW-BUFFER TO WS-NW-WORK-BUFFER
000860     MOVE SPACES TO L-NW-WORD
000870     SET L-NW-BUFFER-EXHAUSTED TO TRUE
000880     MOVE ZERO TO WS-NW-WORD-LEN
000890*
000900     IF WS-NW-WORK-BUFFER = SPACES
000910         GOBACK
000920     END-IF
000930*
000940     PERFORM 1000-SKIP-LEADING-BLANKS THRU 1000-EXIT
000950*
000960     IF WS-NW-WORK-BUFFER NOT = SPACES
000970         PERFORM 2000-COPY-ONE-WORD THRU 2000-EXIT
000980         SET L-NW-WORD-RETURNED TO TRUE
000990     END-IF
001000*
001010     MOVE WS-NW-WORK-BUFFER TO L-NW-BUFFER
001020*
001030     GOBACK.
001040*
001050*-----------------------------------------------------------------
001060* SHIFT THE BUFFER LEFT PAST ANY LEADING BLANKS. WS-NW-CHAR-IDX
001070* IS DRIVEN OUT-OF-LINE THROUGH 1010-TEST-BLANK-I, WHICH STOPS
001080* THE SCAN AS SOON AS A NON-BLANK CHARACTER IS FOUND, THEN THE
001090* REMAINDER IS SLID DOWN OVER A TEMPORARY WORK AREA. WHEN THE
001100* BUFFER IS ALL BLANKS THE SCAN RUNS OFF THE END AND
001110* WS-NW-WORK-BUFFER IS FORCED BACK TO SPACES, WHICH THE CALLER
001120* ALREADY CHECKS FOR.
001130*-----------------------------------------------------------------
001140 1000-SKIP-LEADING-BLANKS.
001150*
001160     MOVE ZERO TO WS-NW-CHAR-IDX
001170     PERFORM 1010-TEST-BLANK-I THRU 1010-EXIT
001180         VARYING WS-NW-CHAR-IDX FROM 1 BY 1
001190         UNTIL WS-NW-CHAR-IDX > 280
001200         OR WS-NW-BUFFER-CHAR (WS-NW-CHAR-IDX) NOT = SPACE
001210*
001220     IF WS-NW-CHAR-IDX > 1 AND WS-NW-CHAR-IDX <= 280
001230         COMPUTE WS-NW-REMAIN-LEN = 281 - WS-NW-CHAR-IDX
001240         MOVE SPACES TO WS-NW-OUTPUT-BUFFER
001250         MOVE WS-NW-WORK-BUFFER (WS-NW-CHAR-IDX : WS-NW-REMAIN-LEN)
001260             TO WS-NW-OUTPUT-BUFFER (1 : WS-NW-REMAIN-LEN)
001270         MOVE WS-NW-OUTPUT-BUFFER TO WS-NW-WORK-BUFFER
001280     END-IF
001290*
001300     IF WS-NW-CHAR-IDX > 280
001310         MOVE SPACES TO WS-NW-WORK-BUFFER
001320     END-IF.
001330 1000-EXIT. EXIT.
001340*
001350 1010-TEST-BLANK-I.
001360*
001370     CONTINUE.
001380 1010-EXIT. EXIT.
001390*
001400*-----------------------------------------------------------------
001410* WITH LEADING BLANKS ALREADY GONE, THE WORD RUNS FROM CHARACTER
001420* ONE UP TO (BUT NOT INCLUDING) THE NEXT BLANK OR THE END OF THE
001430* BUFFER. 2010-COUNT-WORD-CHAR-I TALLIES WS-NW-WORD-LEN OUT-OF-
001440* LINE, THEN THE WORD IS COPIED OUT AND WHATEVER IS LEFT
001450* (INCLUDING ITS OWN LEADING BLANKS) IS SLID BACK TO POSITION 1.
001460*-----------------------------------------------------------------
001470 2000-COPY-ONE-WORD.
001480*
001490     MOVE ZERO TO WS-NW-WORD-LEN
001500     PERFORM 2010-COUNT-WORD-CHAR-I THRU 2010-EXIT
001510         VARYING WS-NW-CHAR-IDX FROM 1 BY 1
001520         UNTIL WS-NW-CHAR-IDX > 280
001530         OR WS-NW-BUFFER-CHAR (WS-NW-CHAR-IDX) = SPACE
001540*
001550     MOVE SPACES TO L-NW-WORD
001560     IF WS-NW-WORD-LEN > 30
001570         MOVE WS-NW-WORK-BUFFER (1 : 30) TO L-NW-WORD
001580     ELSE
001590         MOVE WS-NW-WORK-BUFFER (1 : WS-NW-WORD-LEN) TO L-NW-WORD
001600     END-IF
001610*
001620     MOVE SPACES TO WS-NW-OUTPUT-BUFFER
001630     IF WS-NW-WORD-LEN < 280
001640         COMPUTE WS-NW-REMAIN-LEN = 280 - WS-NW-WORD-LEN
001650         MOVE WS-NW-WORK-BUFFER
001660             (WS-NW-WORD-LEN + 1 : WS-NW-REMAIN-LEN)
001670             TO WS-NW-OUTPUT-BUFFER (1 : WS-NW-REMAIN-LEN)
001680     END-IF
001690     MOVE WS-NW-OUTPUT-BUFFER TO WS-NW-WORK-BUFFER.
001700 2000-EXIT. EXIT.
001710*
001720 2010-COUNT-WORD-CHAR-I.
001730*
001740     ADD 1 TO WS-NW-WORD-LEN.
001750 2010-EXIT. EXIT.
001760*
001770 END PROGRAM NEXT-WORD.
